000100*===============================================================*
000200* COPYBOOK:         CATFORM
000300* DESCRIPTION:       DISPLAY-LINE LAYOUTS FOR THE CATEGORY-VISIT
000400*                    QUERY REPORT.  CATQUERY MOVES EACH QUERY'S
000500*                    RESULT INTO ONE OF THESE LINES AND DISPLAYS
000600*                    IT - THIS JOB HAS NO PRINT FILE.
000700* ORIGINAL AUTHOR:   R. DELACRUZ-OKAFOR
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR           MAINTENANCE REQUIREMENT
001100* --------- ---------------  ----------------------------------
001200* 09/05/87  R DELACRUZ-OKAFOR  CREATED - FOUR QUERY REPORT LINES
001300* 04/30/93  E ACKERMAN         ADDED LOAD-BANNER LINE, MOVED
001400*                              OUT OF CATLOAD PER REQ 1178
001500* 11/19/98  E ACKERMAN         Y2K REVIEW - RUN-DATE STAMP
001600*                              REMAINS TWO-DIGIT YEAR, NOTED
001700*                              FOR CENTURY WINDOW ONLY
001800* 06/14/04  T MAYS             REQ 5012 - PERCENT LINE NOW
001900*                              CARRIES NINE FRACTION DIGITS
002000*                              TO MATCH THE FLOAT-EQUIVALENT
002100*                              PRECISION CALLED FOR BY DP
002200* 03/09/09  T MAYS             REQ 6614 - LOAD-BANNER COUNTS
002300*                              WERE ZERO-SUPPRESSED, DP WANTS
002400*                              THEM ZERO-FILLED LIKE EVERY OTHER
002500*                              COUNT FIELD ON THIS REPORT
002600*===============================================================*
002700  01  WS-CURRENT-DATE          PIC 9(06).
002800  01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE.
002900      05  WS-CURRENT-YY        PIC 9(02).
003000      05  WS-CURRENT-MM        PIC 9(02).
003100      05  WS-CURRENT-DD        PIC 9(02).
003200*---------------------------------------------------------------*
003300  01  WS-LOAD-BANNER-LINE.
003400      05 FILLER PIC X(14) VALUE 'USERS LOADED: '.
003500      05  DL-USERS-LOADED      PIC 9(06).
003600      05 FILLER PIC X(04) VALUE ' OF '.
003700      05  DL-TOTAL-USERS       PIC 9(06).
003800      05 FILLER PIC X(40) VALUE SPACES.
003900*---------------------------------------------------------------*
004000  01  WS-COUNT-QUERY-LINE.
004100      05 FILLER PIC X(22) VALUE 'COUNT QUERY (CATEGORY='.
004200      05  DL-CQ-CATEGORY       PIC 99.
004300      05 FILLER PIC X(12) VALUE ', THRESHOLD='.
004400      05  DL-CQ-THRESHOLD      PIC 9.
004500      05 FILLER PIC X(03) VALUE '): '.
004600      05  DL-CQ-RESULT         PIC X(05).
004700      05 FILLER PIC X(13) VALUE SPACES.
004800*---------------------------------------------------------------*
004900  01  WS-PERCENT-QUERY-LINE.
005000      05 FILLER PIC X(27) VALUE 'PERCENTAGE QUERY (CATEGORY='.
005100      05  DL-PQ-CATEGORY       PIC 99.
005200      05 FILLER PIC X(03) VALUE '): '.
005300      05  DL-PQ-WHOLE          PIC 9.
005400      05 FILLER PIC X(01) VALUE '.'.
005500      05  DL-PQ-FRACTION       PIC 9(09).
005600      05 FILLER PIC X(14) VALUE SPACES.
005700*---------------------------------------------------------------*
005800  01  WS-COMPARISON-QUERY-LINE.
005900      05 FILLER PIC X(27) VALUE 'COMPARISON QUERY (CATEGORY='.
006000      05  DL-CM-CATEGORY1      PIC 99.
006100      05 FILLER PIC X(04) VALUE ' VS '.
006200      05  DL-CM-CATEGORY2      PIC 99.
006300      05 FILLER PIC X(03) VALUE '): '.
006400      05  DL-CM-RESULT         PIC X(05).
006500      05 FILLER PIC X(13) VALUE SPACES.
006600*---------------------------------------------------------------*
006700  01  WS-COUNT-THRESHOLD-LINE.
006800      05 FILLER PIC X(32)
006900              VALUE 'COUNT THRESHOLD QUERY (CATEGORY='.
007000      05  DL-CT-CATEGORY       PIC 99.
007100      05 FILLER PIC X(12) VALUE ', THRESHOLD='.
007200      05  DL-CT-THRESHOLD      PIC 9.
007300      05 FILLER PIC X(03) VALUE '): '.
007400      05  DL-CT-RESULT         PIC ZZZZZ9.
007500      05 FILLER PIC X(07) VALUE SPACES.
