000100*===============================================================*
000200* PROGRAM NAME:     CATQUERY
000300* ORIGINAL AUTHOR:  R. DELACRUZ-OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR           MAINTENANCE REQUIREMENT
000700* --------- ---------------  ----------------------------------
000800* 09/05/87  R DELACRUZ-OKAFOR  CREATED - RUNS THE FOUR CANNED
000900*                              CATEGORY-VISIT QUERIES AGAINST
001000*                              THE TABLE CATLOAD BUILDS
001100* 04/30/93  E ACKERMAN         MOVED LOAD-BANNER DISPLAY HERE
001200*                              FROM CATLOAD PER REQ 1178
001300* 11/19/98  E ACKERMAN         Y2K REVIEW - RUN-DATE STAMP
001400*                              REMAINS TWO-DIGIT YEAR, SHOP
001500*                              STANDARD CENTURY WINDOW APPLIES
001600* 06/14/04  T MAYS             REQ 5012 - PERCENT QUERY NOW
001700*                              COMPUTES NINE FRACTION DIGITS
001800*                              DIRECT INTO THE REPORT LINE
001900* 02/11/08  T MAYS             REQ 6290 - COUNT-THRESHOLD QUERY
002000*                              NO LONGER HARD-CODES THRESHOLD
002100*                              AT 1, TAKES ITS OWN PARAMETER
002200* 03/09/09  T MAYS             REQ 6614 - FOUR QUERIES NOW RUN
002300*                              AS ONE PERFORM...THRU RANGE, NO
002400*                              USERS BRANCH NOW EXITS THROUGH
002500*                              THE COMMON END-OF-JOB PARAGRAPH
002600*===============================================================*
002700  IDENTIFICATION DIVISION.
002800  PROGRAM-ID.    CATQUERY.
002900  AUTHOR.        R. DELACRUZ-OKAFOR.
003000  INSTALLATION.  COBOL DEVELOPMENT CENTER.
003100  DATE-WRITTEN.  09/05/87.
003200  DATE-COMPILED.
003300  SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500  ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700  CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900  SOURCE-COMPUTER. IBM-3081.
004000  OBJECT-COMPUTER. IBM-3081.
004100  SPECIAL-NAMES.
004200      C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600*    THIS JOB HAS NO FILES OF ITS OWN - CATLOAD OWNS THE
004700*    CLICKSTREAM FILE.  SECTION KEPT FOR SHOP STANDARD SHAPE.
004800*===============================================================*
004900  DATA DIVISION.
005000*---------------------------------------------------------------*
005100  WORKING-STORAGE SECTION.
005200*---------------------------------------------------------------*
005300      COPY CATT.
005400      COPY CATFORM.
005500*---------------------------------------------------------------*
005600  01  WS-SWITCHES-SUBSCRIPTS-MISC.
005700      05  WS-USER-INDEX            PIC 9(06) COMP.
005800      05  WS-CATEGORY              PIC 9(02) COMP.
005900      05  WS-THRESHOLD             PIC 9(04) COMP.
006000      05  WS-MATCH-COUNT           PIC 9(06) COMP.
006100      05  WS-CATEGORY1-COUNT       PIC 9(06) COMP.
006200      05  WS-CATEGORY2-COUNT       PIC 9(06) COMP.
006300      05  WS-BOOLEAN-RESULT        PIC X(05).
006400      05  FILLER                   PIC X(02).
006500*---------------------------------------------------------------*
006600  01  WS-PERCENT-RESULT            PIC S9(03)V9(09).
006700  01  WS-PERCENT-RESULT-PARTS REDEFINES WS-PERCENT-RESULT.
006800      05  WS-PERCENT-WHOLE         PIC 9(01).
006900      05  FILLER                   PIC 9(02).
007000      05  WS-PERCENT-FRACTION      PIC 9(09).
007100*---------------------------------------------------------------*
007200  01  WS-LOAD-SUMMARY.
007300      05  WS-USERS-LOADED-ED       PIC 9(06).
007400      05  WS-TOTAL-USERS-ED        PIC 9(06).
007500      05  FILLER                   PIC X(02).
007600  01  WS-LOAD-SUMMARY-ALT REDEFINES WS-LOAD-SUMMARY.
007700      05  WS-LOAD-SUMMARY-CODE     PIC 9(12).
007800      05  FILLER                   PIC X(02).
007900*===============================================================*
008000  PROCEDURE DIVISION.
008100*---------------------------------------------------------------*
008200  0000-MAIN-ROUTINE.
008300*---------------------------------------------------------------*
008400*    DRIVER.  LOAD THE TABLE, BANNER IT, THEN RUN THE FOUR
008500*    CANNED QUERIES AS ONE PERFORM...THRU RANGE - 3000 BRANCHES
008600*    AROUND THE RANGE VIA GO TO WHEN THE FEED CAME IN EMPTY.
008700*---------------------------------------------------------------*
008800      PERFORM 1000-INITIALIZATION.
008900      PERFORM 2000-LOAD-CATEGORY-TABLE.
009000      PERFORM 3000-DISPLAY-LOAD-BANNER.
009100      PERFORM 4000-RUN-COUNT-QUERY THRU 7000-EXIT.
009200      GO TO 9999-END-PROGRAM.
009300*---------------------------------------------------------------*
009400  1000-INITIALIZATION.
009500*---------------------------------------------------------------*
009600*    PICK UP TODAY'S DATE FOR THE RUN-DATE STAMP AND CLEAR THE
009700*    ROW COUNT THAT 2000 IS ABOUT TO FILL FROM CATLOAD.
009800*---------------------------------------------------------------*
009900      ACCEPT WS-CURRENT-DATE FROM DATE.
010000      DISPLAY 'CATQUERY RUN DATE (YYMMDD): ' WS-CURRENT-DATE.
010100      MOVE ZERO TO USERS-LOADED.
010200*---------------------------------------------------------------*
010300  2000-LOAD-CATEGORY-TABLE.
010400*---------------------------------------------------------------*
010500*    CALLS CATLOAD, WHICH OWNS THE CLICKSTREAM FILE, AND COMES
010600*    BACK WITH TBL-CATEGORY-COUNT-AREA FILLED AND USERS-LOADED
010700*    SET TO THE ACTUAL ROW COUNT.
010800*---------------------------------------------------------------*
010900      CALL 'CATLOAD' USING TOTAL-USERS-MAX, USERS-LOADED,
011000          CATEGORY-LIMIT, TBL-CATEGORY-COUNT-AREA
011100      END-CALL.
011200*---------------------------------------------------------------*
011300  3000-DISPLAY-LOAD-BANNER.
011400*---------------------------------------------------------------*
011500*    IF THE FEED CAME IN EMPTY THE QUERIES HAVE NOTHING TO SCAN
011600*    AND USERS-LOADED / TOTAL-USERS-MAX WOULD DIVIDE BY ZERO, SO
011700*    SKIP THE QUERY RANGE ENTIRELY AND GO STRAIGHT TO END-OF-JOB.
011800*---------------------------------------------------------------*
011900      MOVE USERS-LOADED TO WS-USERS-LOADED-ED.
012000      MOVE USERS-LOADED TO WS-TOTAL-USERS-ED.
012100      IF WS-LOAD-SUMMARY-CODE > ZERO
012200          MOVE USERS-LOADED TO DL-USERS-LOADED
012300          MOVE USERS-LOADED TO DL-TOTAL-USERS
012400          DISPLAY WS-LOAD-BANNER-LINE
012500      ELSE
012600          DISPLAY 'CATQUERY - NO USERS LOADED, FEED EMPTY'
012700          GO TO 9999-END-PROGRAM
012800      END-IF.
012900*---------------------------------------------------------------*
013000  4000-RUN-COUNT-QUERY.
013100*---------------------------------------------------------------*
013200*    COUNTQUERY(USERTHRESHOLD=3, CATEGORY=1) - TRUE IF MORE
013300*    THAN 3 USERS VISITED CATEGORY 1 AT LEAST ONCE.
013400*---------------------------------------------------------------*
013500      MOVE 01 TO WS-CATEGORY.
013600      MOVE 1  TO WS-THRESHOLD.
013700      PERFORM 9000-COUNT-USERS-BY-CATEGORY.
013800      IF WS-MATCH-COUNT > 3
013900          MOVE 'TRUE ' TO WS-BOOLEAN-RESULT
014000      ELSE
014100          MOVE 'FALSE' TO WS-BOOLEAN-RESULT
014200      END-IF.
014300      MOVE 01 TO DL-CQ-CATEGORY.
014400      MOVE 3  TO DL-CQ-THRESHOLD.
014500      MOVE WS-BOOLEAN-RESULT TO DL-CQ-RESULT.
014600      DISPLAY WS-COUNT-QUERY-LINE.
014700*---------------------------------------------------------------*
014800  5000-RUN-PERCENTAGE-QUERY.
014900*---------------------------------------------------------------*
015000*    PERCENTAGECOUNTQUERY(CATEGORY=1) - FRACTION OF USERS WHO
015100*    VISITED CATEGORY 1 AT LEAST ONCE, 0 TO 1.
015200*---------------------------------------------------------------*
015300      MOVE 01 TO WS-CATEGORY.
015400      MOVE 1  TO WS-THRESHOLD.
015500      PERFORM 9000-COUNT-USERS-BY-CATEGORY.
015600      COMPUTE WS-PERCENT-RESULT ROUNDED =
015700          WS-MATCH-COUNT / USERS-LOADED.
015800      MOVE 01 TO DL-PQ-CATEGORY.
015900      MOVE WS-PERCENT-WHOLE TO DL-PQ-WHOLE.
016000      MOVE WS-PERCENT-FRACTION TO DL-PQ-FRACTION.
016100      DISPLAY WS-PERCENT-QUERY-LINE.
016200*---------------------------------------------------------------*
016300  6000-RUN-COMPARISON-QUERY.
016400*---------------------------------------------------------------*
016500*    COMPARISONQUERY(CATEGORY1=1, CATEGORY2=4) - TRUE IF MORE
016600*    USERS VISITED CATEGORY 1 AT LEAST ONCE THAN CATEGORY 4.
016700*---------------------------------------------------------------*
016800      MOVE 01 TO WS-CATEGORY.
016900      MOVE 1  TO WS-THRESHOLD.
017000      PERFORM 9000-COUNT-USERS-BY-CATEGORY.
017100      MOVE WS-MATCH-COUNT TO WS-CATEGORY1-COUNT.
017200      MOVE 04 TO WS-CATEGORY.
017300      PERFORM 9000-COUNT-USERS-BY-CATEGORY.
017400      MOVE WS-MATCH-COUNT TO WS-CATEGORY2-COUNT.
017500      IF WS-CATEGORY1-COUNT > WS-CATEGORY2-COUNT
017600          MOVE 'TRUE ' TO WS-BOOLEAN-RESULT
017700      ELSE
017800          MOVE 'FALSE' TO WS-BOOLEAN-RESULT
017900      END-IF.
018000      MOVE 01 TO DL-CM-CATEGORY1.
018100      MOVE 04 TO DL-CM-CATEGORY2.
018200      MOVE WS-BOOLEAN-RESULT TO DL-CM-RESULT.
018300      DISPLAY WS-COMPARISON-QUERY-LINE.
018400*---------------------------------------------------------------*
018500  7000-RUN-COUNT-THRESHOLD-QUERY.
018600*---------------------------------------------------------------*
018700*    COUNTTHRESHOLDQUERY(THRESHOLD=1, CATEGORY=1) - COUNT OF
018800*    USERS WHO VISITED CATEGORY 1 AT LEAST THRESHOLD TIMES.
018900*---------------------------------------------------------------*
019000      MOVE 01 TO WS-CATEGORY.
019100      MOVE 1  TO WS-THRESHOLD.
019200      PERFORM 9000-COUNT-USERS-BY-CATEGORY.
019300      MOVE 01 TO DL-CT-CATEGORY.
019400      MOVE WS-THRESHOLD TO DL-CT-THRESHOLD.
019500      MOVE WS-MATCH-COUNT TO DL-CT-RESULT.
019600      DISPLAY WS-COUNT-THRESHOLD-LINE.
019700*---------------------------------------------------------------*
019800  7000-EXIT.
019900*---------------------------------------------------------------*
020000*    CLOSES THE 4000...7000 PERFORM RANGE.  NO LOGIC OF ITS OWN,
020100*    HERE ONLY SO THE RANGE HAS A FIXED BOTTOM BOUNDARY.
020200*---------------------------------------------------------------*
020300      CONTINUE.
020400*---------------------------------------------------------------*
020500  9000-COUNT-USERS-BY-CATEGORY.
020600*---------------------------------------------------------------*
020700*    SHARED BY ALL FOUR QUERIES.  A USER COUNTS IF THEIR VISITS
020800*    TO WS-CATEGORY ARE >= WS-THRESHOLD - AT LEAST, NOT EXACTLY.
020900*---------------------------------------------------------------*
021000      MOVE ZERO TO WS-MATCH-COUNT.
021100      PERFORM 9010-TEST-ONE-USER
021200          VARYING WS-USER-INDEX FROM 1 BY 1
021300          UNTIL WS-USER-INDEX > USERS-LOADED.
021400*---------------------------------------------------------------*
021500  9010-TEST-ONE-USER.
021600*---------------------------------------------------------------*
021700*    ONE PASS OF THE SCAN DRIVEN BY 9000 - TESTS A SINGLE ROW.
021800*---------------------------------------------------------------*
021900      IF CATEGORY-VISITS-COMP (WS-USER-INDEX, WS-CATEGORY)
022000              NOT LESS THAN WS-THRESHOLD
022100          ADD 1 TO WS-MATCH-COUNT
022200      END-IF.
022300*---------------------------------------------------------------*
022400  9999-END-PROGRAM.
022500*---------------------------------------------------------------*
022600*    COMMON END-OF-JOB.  REACHED EITHER BY FALLING OUT OF 0000
022700*    OR BY THE NO-USERS-LOADED BRANCH IN 3000 ABOVE.
022800*---------------------------------------------------------------*
022900      GOBACK.
