000100*===============================================================*
000200* PROGRAM NAME:     CATLOAD
000300* ORIGINAL AUTHOR:  R. DELACRUZ-OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR           MAINTENANCE REQUIREMENT
000700* --------- ---------------  ----------------------------------
000800* 03/11/87  R DELACRUZ-OKAFOR  CREATED - LOADS THE VISITOR
000900*                              SESSION FEED INTO THE CATEGORY
001000*                              VISIT-COUNT TABLE FOR CATQUERY
001100* 08/02/91  R DELACRUZ-OKAFOR  FEED IS NOW FREE-FORM, REPLACED
001200*                              FIXED-COLUMN READ WITH UNSTRING
001300* 04/30/93  E ACKERMAN         MOVED THE LOAD BANNER OUT TO
001400*                              CATQUERY PER REQ 1178, THIS
001500*                              PROGRAM NO LONGER DISPLAYS IT
001600* 11/19/98  E ACKERMAN         Y2K REVIEW - RUN-DATE STAMP
001700*                              REMAINS TWO-DIGIT YEAR, SHOP
001800*                              STANDARD CENTURY WINDOW APPLIES
001900* 02/24/03  T MAYS             REQ 4471 - ADDED UPSI-0 TRACE
002000*                              SWITCH SO OPERATIONS CAN GET A
002100*                              PER-LINE TRACE WITHOUT A RECOMPILE
002200* 06/14/04  T MAYS             REQ 5012 - TABLE NOW SIZED BY
002300*                              USERS-LOADED, SEE COPYBOOK CATT
002400* 03/09/09  T MAYS             REQ 6614 - OPEN FAILURE NOW GOES
002500*                              STRAIGHT TO END-OF-JOB, TRACE
002600*                              DISPLAY NOW ONE PERFORM...THRU
002700*===============================================================*
002800  IDENTIFICATION DIVISION.
002900  PROGRAM-ID.    CATLOAD.
003000  AUTHOR.        R. DELACRUZ-OKAFOR.
003100  INSTALLATION.  COBOL DEVELOPMENT CENTER.
003200  DATE-WRITTEN.  03/11/87.
003300  DATE-COMPILED.
003400  SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600  ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800  CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000  SOURCE-COMPUTER. IBM-3081.
004100  OBJECT-COMPUTER. IBM-3081.
004200  SPECIAL-NAMES.
004300      C01 IS TOP-OF-FORM
004400      UPSI-0 ON STATUS IS TRACE-SWITCH-ON
004500              OFF STATUS IS TRACE-SWITCH-OFF.
004600*---------------------------------------------------------------*
004700  INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900  FILE-CONTROL.
005000      SELECT CLICKSTREAM-FILE ASSIGN TO CLKDD
005100        ORGANIZATION IS LINE SEQUENTIAL
005200        FILE STATUS  IS CLICKSTREAM-FILE-STATUS.
005300*===============================================================*
005400  DATA DIVISION.
005500*---------------------------------------------------------------*
005600  FILE SECTION.
005700*---------------------------------------------------------------*
005800  FD  CLICKSTREAM-FILE
005900       DATA RECORD IS CLICKSTREAM-LINE-RECORD.
006000      COPY CATU.
006100*---------------------------------------------------------------*
006200  WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400  01  WS-SWITCHES-SUBSCRIPTS-MISC.
006500      05  CLICKSTREAM-FILE-STATUS     PIC 99.
006600          88  CLICKSTREAM-FILE-OK            VALUE 00.
006700          88  CLICKSTREAM-EOF                VALUE 10.
006800      05  EOF-SWITCH                  PIC X.
006900          88  EOF                             VALUE 'Y'.
007000      05  WS-USER-CATEGORY-INDEX      PIC 9(02) COMP.
007100      05  WS-UNSTRING-POINTER         PIC 9(03) COMP.
007200      05  WS-UNSTRING-TALLY           PIC 9(02) COMP.
007300      05  WS-CAT-TOKEN                PIC 9(02).
007400      05  WS-LINE-LENGTH-MAX          PIC 9(03) COMP
007500                                       VALUE 80.
007600      05  WS-CHAR-INDEX               PIC 9(02) COMP.
007700      05  WS-TRIMMED-LENGTH           PIC 9(02) COMP.
007800      05  FILLER                      PIC X(02).
007900*---------------------------------------------------------------*
008000  01  WS-CURRENT-DATE              PIC 9(06).
008100  01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE.
008200      05  WS-CURRENT-YY            PIC 9(02).
008300      05  WS-CURRENT-MM            PIC 9(02).
008400      05  WS-CURRENT-DD            PIC 9(02).
008500*---------------------------------------------------------------*
008600  01  WS-TRACE-COUNTERS-DISPLAY.
008700      05  WS-TRACE-USER-NO         PIC 9(06).
008800      05  WS-TRACE-LINE-LEN        PIC 9(02).
008900      05  FILLER                   PIC X(02).
009000  01  WS-TRACE-COUNTERS-ALT REDEFINES WS-TRACE-COUNTERS-DISPLAY.
009100      05  WS-TRACE-CODE            PIC 9(08).
009200      05  FILLER                   PIC X(02).
009300*---------------------------------------------------------------*
009400  01  ERROR-DISPLAY-LINE.
009500      05  FILLER PIC X(23) VALUE ' *** ERROR DURING FILE '.
009600      05  DL-ERROR-REASON          PIC X(07) VALUE SPACE.
009700      05  FILLER PIC X(18) VALUE ' FILE STATUS IS : '.
009800      05  DL-FILE-STATUS           PIC 99.
009900      05  FILLER PIC X(05) VALUE ' *** '.
010000*---------------------------------------------------------------*
010100  LINKAGE SECTION.
010200  COPY CATT.
010300*===============================================================*
010400  PROCEDURE DIVISION USING TOTAL-USERS-MAX, USERS-LOADED,
010500      CATEGORY-LIMIT, TBL-CATEGORY-COUNT-AREA.
010600*---------------------------------------------------------------*
010700  0000-MAIN-ROUTINE.
010800*---------------------------------------------------------------*
010900*    DRIVER.  OPEN AND SCAN THE FEED, THEN CLOSE UP - 1000 SENDS
011000*    US STRAIGHT TO END-OF-JOB VIA GO TO IF THE OPEN FAILED.
011100*---------------------------------------------------------------*
011200      PERFORM 1000-INITIALIZATION.
011300      IF CLICKSTREAM-FILE-OK
011400          PERFORM 2000-PROCESS-CLICKSTREAM-FILE.
011500      PERFORM 3000-CLOSE-FILES.
011600      GO TO 9999-END-PROGRAM.
011700*---------------------------------------------------------------*
011800  1000-INITIALIZATION.
011900*---------------------------------------------------------------*
012000*    STAMP THE RUN DATE, ZERO THE ROW COUNT, AND OPEN THE FEED.
012100*    AN OPEN FAILURE SKIPS THE SCAN ENTIRELY - NO SENSE CLOSING
012200*    A FILE THAT NEVER OPENED, SO WE EXIT THE PROGRAM HERE.
012300*---------------------------------------------------------------*
012400      ACCEPT WS-CURRENT-DATE FROM DATE.
012500      DISPLAY 'CATLOAD RUN DATE (YYMMDD): ' WS-CURRENT-DATE.
012600      MOVE ZERO TO USERS-LOADED.
012700      OPEN INPUT CLICKSTREAM-FILE.
012800      IF CLICKSTREAM-FILE-STATUS NOT = 00
012900          MOVE 'OPEN   ' TO DL-ERROR-REASON
013000          PERFORM 9900-INVALID-FILE-STATUS
013100          GO TO 9999-END-PROGRAM.
013200*---------------------------------------------------------------*
013300  2000-PROCESS-CLICKSTREAM-FILE.
013400*---------------------------------------------------------------*
013500*    PRIME THE READ, THEN PARSE ONE LINE PER ITERATION UNTIL EOF.
013600*---------------------------------------------------------------*
013700      PERFORM 8000-READ-CLICKSTREAM-FILE.
013800      PERFORM 2100-PARSE-CLICKSTREAM-LINE UNTIL EOF.
013900*---------------------------------------------------------------*
014000  2100-PARSE-CLICKSTREAM-LINE.
014100*---------------------------------------------------------------*
014200*    ONE CLICKSTREAM LINE = ONE USER.  ZERO THE NEW ROW, UNSTRING
014300*    EVERY CATEGORY TOKEN ON THE LINE, OPTIONALLY TRACE IT, THEN
014400*    READ THE NEXT LINE.
014500*---------------------------------------------------------------*
014600      ADD 1 TO USERS-LOADED.
014700      PERFORM 2110-ZERO-CATEGORY-ENTRY
014800          VARYING WS-USER-CATEGORY-INDEX FROM 1 BY 1
014900          UNTIL WS-USER-CATEGORY-INDEX > CATEGORY-LIMIT.
015000      MOVE 1 TO WS-UNSTRING-POINTER.
015100      PERFORM 2120-EXTRACT-NEXT-TOKEN
015200          UNTIL WS-UNSTRING-POINTER > WS-LINE-LENGTH-MAX.
015300      IF TRACE-SWITCH-ON
015400          PERFORM 9100-COMPUTE-TRIMMED-LENGTH
015500              THRU 9120-DISPLAY-TRACE-LINE.
015600      PERFORM 8000-READ-CLICKSTREAM-FILE.
015700*---------------------------------------------------------------*
015800  2110-ZERO-CATEGORY-ENTRY.
015900*---------------------------------------------------------------*
016000*    CLEARS ONE CATEGORY COLUMN OF THE NEW ROW BEFORE UNSTRING
016100*    STARTS ADDING TO IT - OCCURS DEPENDING ON DOES NOT ZERO A
016200*    ROW FOR US WHEN USERS-LOADED GROWS INTO IT.
016300*---------------------------------------------------------------*
016400      MOVE ZERO TO CATEGORY-VISITS-COMP
016500          (USERS-LOADED, WS-USER-CATEGORY-INDEX).
016600*---------------------------------------------------------------*
016700  2120-EXTRACT-NEXT-TOKEN.
016800*---------------------------------------------------------------*
016900*    PULLS ONE SPACE-DELIMITED CATEGORY CODE OFF THE LINE AND
017000*    BUMPS THAT COLUMN - A ZERO OR OUT-OF-RANGE TOKEN (INCLUDING
017100*    THE ZERO-FILL UNSTRING LEAVES ON A TRAILING BLANK) IS
017200*    SILENTLY DROPPED, NOT AN ABEND.
017300*---------------------------------------------------------------*
017400      UNSTRING CLICKSTREAM-LINE DELIMITED BY ALL SPACE
017500          INTO WS-CAT-TOKEN
017600          WITH POINTER WS-UNSTRING-POINTER
017700          TALLYING IN WS-UNSTRING-TALLY.
017800      IF WS-CAT-TOKEN > ZERO AND WS-CAT-TOKEN NOT > CATEGORY-LIMIT
017900          ADD 1 TO CATEGORY-VISITS-COMP
018000              (USERS-LOADED, WS-CAT-TOKEN)
018100      END-IF.
018200*---------------------------------------------------------------*
018300  3000-CLOSE-FILES.
018400*---------------------------------------------------------------*
018500      CLOSE CLICKSTREAM-FILE.
018600*---------------------------------------------------------------*
018700  8000-READ-CLICKSTREAM-FILE.
018800*---------------------------------------------------------------*
018900*    COMMON READ FOR THE SCAN LOOP IN 2000/2100 ABOVE.
019000*---------------------------------------------------------------*
019100      READ CLICKSTREAM-FILE
019200          AT END
019300              SET EOF TO TRUE
019400          NOT AT END
019500              CONTINUE
019600      END-READ.
019700*---------------------------------------------------------------*
019800  9100-COMPUTE-TRIMMED-LENGTH.
019900*---------------------------------------------------------------*
020000*    TRACE SUPPORT ONLY.  SCANS BACK FROM THE FIXED 84-BYTE
020100*    RECORD TO FIND HOW MANY BYTES OF THIS LINE ARE ACTUAL DATA,
020200*    FOR THE LINE-LENGTH FIELD IN THE TRACE DISPLAY BELOW.
020300*---------------------------------------------------------------*
020400      MOVE 84 TO WS-CHAR-INDEX.
020500      PERFORM 9110-SCAN-FOR-BLANK
020600          VARYING WS-CHAR-INDEX FROM 84 BY -1
020700          UNTIL WS-CHAR-INDEX < 1
020800          OR CLICKSTREAM-CHAR (WS-CHAR-INDEX) NOT = SPACE.
020900      MOVE WS-CHAR-INDEX TO WS-TRIMMED-LENGTH.
021000*---------------------------------------------------------------*
021100  9110-SCAN-FOR-BLANK.
021200*---------------------------------------------------------------*
021300*    VARIED BY 9100 ABOVE - NO BODY OF ITS OWN, THE VARYING
021400*    CLAUSE DOES ALL THE WORK.
021500*---------------------------------------------------------------*
021600      CONTINUE.
021700*---------------------------------------------------------------*
021800  9120-DISPLAY-TRACE-LINE.
021900*---------------------------------------------------------------*
022000*    BOTTOM OF THE 9100 THRU RANGE.  FORMATS AND DISPLAYS ONE
022100*    TRACE LINE WHEN UPSI-0 IS ON.
022200*---------------------------------------------------------------*
022300      MOVE USERS-LOADED TO WS-TRACE-USER-NO.
022400      MOVE WS-TRIMMED-LENGTH TO WS-TRACE-LINE-LEN.
022500      DISPLAY 'CATLOAD TRACE CODE: ' WS-TRACE-CODE.
022600*---------------------------------------------------------------*
022700  9900-INVALID-FILE-STATUS.
022800*---------------------------------------------------------------*
022900*    FORMATS AND DISPLAYS THE ERROR LINE WHEN AN OPEN/READ COMES
023000*    BACK WITH A NON-ZERO FILE STATUS.
023100*---------------------------------------------------------------*
023200      MOVE CLICKSTREAM-FILE-STATUS TO DL-FILE-STATUS.
023300      DISPLAY ERROR-DISPLAY-LINE.
023400*---------------------------------------------------------------*
023500  9999-END-PROGRAM.
023600*---------------------------------------------------------------*
023700*    COMMON END-OF-JOB.  REACHED EITHER BY FALLING OUT OF 0000
023800*    OR BY THE OPEN-FAILURE BRANCH IN 1000 ABOVE.
023900*---------------------------------------------------------------*
024000      GOBACK.
