000100*===============================================================*
000200* COPYBOOK:         CATU
000300* DESCRIPTION:       CLICKSTREAM INPUT LINE LAYOUT - ONE LINE OF
000400*                    THE VISITOR SESSION FEED, ONE LINE PER USER
000500* ORIGINAL AUTHOR:   R. DELACRUZ-OKAFOR
000600*
000700* MAINTENANCE LOG
000800* DATE      AUTHOR           MAINTENANCE REQUIREMENT
000900* --------- ---------------  ----------------------------------
001000* 03/11/87  R DELACRUZ-OKAFOR  CREATED - VISITOR SESSION FEED
001100* 08/02/91  R DELACRUZ-OKAFOR  WIDENED LINE, FEED IS FREE-FORM
001200* 11/19/98  E ACKERMAN         Y2K REVIEW - NO DATE FIELDS ON
001300*                              THIS LAYOUT, NO CHANGE REQUIRED
001400* 02/24/03  T MAYS             REQ 4471 - ADDED CHAR-TABLE
001500*                              REDEFINE SO CATLOAD CAN FIND THE
001600*                              LAST NON-BLANK COLUMN
001700*===============================================================*
001800  01  CLICKSTREAM-LINE-RECORD.
001900      05  CLICKSTREAM-LINE            PIC X(80).
002000      05  FILLER                      PIC X(04).
002100*---------------------------------------------------------------*
002200*    CHARACTER-POSITION VIEW OF THE SAME LINE.  CATLOAD USES
002300*    THIS TO LOCATE THE LAST NON-BLANK COLUMN FOR THE TRACE
002400*    DISPLAY (REQ 4471) - THE FEED HAS NO RECORD-LENGTH FIELD.
002500*---------------------------------------------------------------*
002600  01  CLICKSTREAM-LINE-CHARS REDEFINES CLICKSTREAM-LINE-RECORD.
002700      05  CLICKSTREAM-CHAR            PIC X OCCURS 84 TIMES.
