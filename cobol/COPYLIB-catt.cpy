000100*===============================================================*
000200* COPYBOOK:         CATT
000300* DESCRIPTION:       USER-BY-CATEGORY VISIT-COUNT TABLE AND THE
000400*                    CALL PARAMETERS CATQUERY AND CATLOAD PASS
000500*                    BETWEEN THEM.  ONE ROW PER USER, ONE
000600*                    COLUMN PER PAGE CATEGORY (1-17).
000700* ORIGINAL AUTHOR:   R. DELACRUZ-OKAFOR
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR           MAINTENANCE REQUIREMENT
001100* --------- ---------------  ----------------------------------
001200* 03/11/87  R DELACRUZ-OKAFOR  CREATED - VISIT-COUNT TABLE
001300* 08/02/91  R DELACRUZ-OKAFOR  RAISED TABLE CEILING FOR THE
001400*                              FULL PRODUCTION FEED VOLUME
001500* 11/19/98  E ACKERMAN         Y2K REVIEW - NO DATE FIELDS ON
001600*                              THIS LAYOUT, NO CHANGE REQUIRED
001700* 06/14/04  T MAYS             REQ 5012 - TABLE NOW SIZED BY
001800*                              USERS-LOADED SO SMALL TEST FEEDS
001900*                              DO NOT PAY FOR THE FULL CEILING
002000* 03/09/09  T MAYS             REQ 6614 - TOTAL-USERS-MAX,
002100*                              USERS-LOADED AND CATEGORY-LIMIT
002200*                              RECAST AS 77-LEVEL ITEMS PER SHOP
002300*                              STANDARD, WERE WRONGLY LEFT AT 01
002400*===============================================================*
002500*    CATEGORY-LIMIT IS FIXED AT 17 FOR THIS FEED.  TOTAL-USERS
002600*    -MAX IS THE TABLE'S PHYSICAL CEILING (PRODUCTION VOLUME).
002700*    USERS-LOADED IS THE ACTUAL ROW COUNT ONCE CATLOAD HAS READ
002800*    THE FEED, AND IS WHAT THE QUERIES TREAT AS "TOTAL USERS".
002900*---------------------------------------------------------------*
003000  77  TOTAL-USERS-MAX                 PIC 9(06) COMP
003100                                       VALUE 989818.
003200  77  USERS-LOADED                    PIC 9(06) COMP
003300                                       VALUE ZERO.
003400  77  CATEGORY-LIMIT                  PIC 9(02) COMP
003500                                       VALUE 17.
003600*---------------------------------------------------------------*
003700  01  TBL-CATEGORY-COUNT-AREA.
003800      05  CATEGORY-COUNT-ENTRY OCCURS 1 TO 989818 TIMES
003900              DEPENDING ON USERS-LOADED
004000              INDEXED BY USER-ROW-PTR.
004100          10  CATEGORY-VISITS-COMP OCCURS 17 TIMES
004200                  PIC 9(04) COMP.
004300          10  FILLER                  PIC X(02).
